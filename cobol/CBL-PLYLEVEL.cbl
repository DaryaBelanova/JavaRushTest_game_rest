000100*****************************************************************
000200* PROGRAM NAME:    PLYLEVEL
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/86 D. QUINTERO     CREATED - LEVEL/UNTIL-NEXT SUBROUTINE
000900*                          FOR THE PLAYER REGISTRY RUN. (REQ 112)
001000* 11/02/87 D. QUINTERO     ADDED TRACE DISPLAYS FOR AUDITORS AFTER
001100*                          THE OCTOBER LEVEL-TABLE MISMATCH. (166)
001200* 06/09/89 E. ACKERMAN     CLEANED UP 1100-COMPUTE-UNTIL-NEXT,
001300*                          NO LOGIC CHANGE. (REQ 203)
001400* 01/22/91 R. MALLORY      RAISED SEARCH CEILING - EXPERIENCE CAP
001500*                          MOVED TO 10,000,000 THIS RELEASE. (255)
001600* 08/17/93 R. MALLORY      REMOVED DEAD 2000-OLD-FORMULA CODE
001700*                          LEFT OVER FROM THE PILOT RUN. (REQ 271)
001800* 04/04/96 J. PELLETIER    Y2K IMPACT REVIEW - NO DATE FIELDS IN
001900*                          THIS PROGRAM, NO CHANGE REQUIRED. (301)
002000* 09/09/99 J. PELLETIER    Y2K CERTIFICATION SIGN-OFF FOR THIS
002100*                          MODULE. NO CODE CHANGE. (REQ 340)
002200* 02/26/02 S. OKAFOR       CONVERTED TRACE DISPLAYS TO USE THE
002300*                          EDITED REDEFINES BELOW SO NEGATIVE
002400*                          EXPERIENCE SHOWS UP IN QA RUNS. (388)
002500* 10/13/05 S. OKAFOR       ADDED 9900-BAD-EXPERIENCE TRAP FOR
002600*                          CALLERS THAT SKIP VALIDATION. (REQ 402)
002700* 07/30/11 T. VANCE        REBUILT UNDER GNU/COBOL FOR THE
002800*                          RETIRED-MAINFRAME MIGRATION. (REQ 470)
002900* 05/18/19 T. VANCE        RESEQUENCED SOURCE LINES, NO LOGIC
003000*                          CHANGE. (REQ 511)
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  PLYLEVEL.
003400 AUTHOR. D. QUINTERO.
003500 INSTALLATION. COBOL DEVELOPMENT CENTER.
003600 DATE-WRITTEN. 03/14/86.
003700 DATE-COMPILED.
003800 SECURITY. NON-CONFIDENTIAL.
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-3081.
004300 OBJECT-COMPUTER. IBM-3081.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
004700            OFF STATUS IS WS-TRACE-SWITCH-OFF.
004800 INPUT-OUTPUT SECTION.
004900*****************************************************************
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*---------------------------------------------------------------*
005300 01  WS-LEVEL-WORK-AREA.
005400     05  WS-CANDIDATE-LEVEL          PIC S9(04) COMP.
005500     05  WS-THRESHOLD-NOW            PIC 9(09).
005600     05  WS-THRESHOLD-NEXT           PIC 9(09).
005700     05  WS-BAD-EXPERIENCE-SW        PIC X(01) VALUE 'N'.
005800         88  WS-BAD-EXPERIENCE           VALUE 'Y'.
005900*---------------------------------------------------------------*
006000 LINKAGE SECTION.
006100     COPY PLYLVL.
006200*---------------------------------------------------------------*
006300*        TRACE DISPLAY VIEWS - THE 2002 QA FIX (SEE LOG) ADDED
006400*        THESE EDITED REDEFINES SO A DISPLAY OF THE LINKAGE
006500*        ITEMS DOESN'T LOOK LIKE A LEADING-ZERO CARD-IMAGE
006600*        FIELD WHEN A DEVELOPER TURNS ON THE TRACE.
006700*---------------------------------------------------------------*
006800 01  WS-TRACE-EXPERIENCE REDEFINES LK-EXPERIENCE
006900                                 PIC ZZZZZZZ9.
007000 01  WS-TRACE-LEVEL REDEFINES LK-LEVEL
007100                                 PIC ZZZ9.
007200 01  WS-TRACE-UNTIL-NEXT REDEFINES LK-UNTIL-NEXT
007300                                 PIC ZZZZZZZ9.
007400*****************************************************************
007500 PROCEDURE DIVISION USING LK-EXPERIENCE, LK-LEVEL,
007600     LK-UNTIL-NEXT.
007700*---------------------------------------------------------------*
007800 0000-MAIN-PARAGRAPH.
007900*---------------------------------------------------------------*
008000     MOVE 'N'                    TO WS-BAD-EXPERIENCE-SW.
008100     IF LK-EXPERIENCE NOT NUMERIC
008200         OR LK-EXPERIENCE > 10000000
008300         PERFORM 9900-BAD-EXPERIENCE
008400     ELSE
008500         PERFORM 1000-COMPUTE-LEVEL
008600             THRU 1000-EXIT
008700         PERFORM 1100-COMPUTE-UNTIL-NEXT
008800             THRU 1100-EXIT.
008900     IF WS-TRACE-SWITCH-ON
009000         PERFORM 9800-DISPLAY-TRACE.
009100     GOBACK.
009200*---------------------------------------------------------------*
009300*  1000-COMPUTE-LEVEL
009400*  LEVEL IS THE LARGEST L SUCH THAT 50*L*(L+1) <= EXPERIENCE.
009500*  WALKED UP ONE LEVEL AT A TIME RATHER THAN VIA SQRT - THIS
009600*  SHOP'S COMPILER HAS NO SQRT FUNCTION AND THE TABLE NEVER
009700*  RUNS PAST A FEW HUNDRED CANDIDATES EVEN AT THE EXPERIENCE
009800*  CEILING, SO THE LOOP COSTS NOTHING WORTH OPTIMIZING.
009900*---------------------------------------------------------------*
010000 1000-COMPUTE-LEVEL.
010100     MOVE ZERO                   TO WS-CANDIDATE-LEVEL.
010200     MOVE ZERO                   TO WS-THRESHOLD-NEXT.
010300 1000-TRY-NEXT-LEVEL.
010400     COMPUTE WS-THRESHOLD-NOW =
010500         50 * (WS-CANDIDATE-LEVEL + 1) * (WS-CANDIDATE-LEVEL + 2).
010600     IF WS-THRESHOLD-NOW > LK-EXPERIENCE
010700         GO TO 1000-EXIT.
010800     ADD 1                       TO WS-CANDIDATE-LEVEL.
010900     GO TO 1000-TRY-NEXT-LEVEL.
011000 1000-EXIT.
011100     MOVE WS-CANDIDATE-LEVEL     TO LK-LEVEL.
011200*---------------------------------------------------------------*
011300*  1100-COMPUTE-UNTIL-NEXT
011400*  UNTIL-NEXT-LEVEL = 50 * (LEVEL+1) * (LEVEL+2) - EXPERIENCE.
011500*---------------------------------------------------------------*
011600 1100-COMPUTE-UNTIL-NEXT.
011700     COMPUTE WS-THRESHOLD-NEXT =
011800         50 * (LK-LEVEL + 1) * (LK-LEVEL + 2).
011900     COMPUTE LK-UNTIL-NEXT = WS-THRESHOLD-NEXT - LK-EXPERIENCE.
012000 1100-EXIT.
012100     EXIT.
012200*---------------------------------------------------------------*
012300*  9900-BAD-EXPERIENCE
012400*  DEFENSIVE TRAP ADDED 2005 (SEE LOG) - PLYMAIN VALIDATES
012500*  EXPERIENCE BEFORE THE CALL, BUT THIS MODULE IS ALSO CALLED
012600*  FROM QUICK-FIX UTILITIES THAT DON'T. RETURN ZEROES RATHER
012700*  THAN ABEND THE RUN.
012800*---------------------------------------------------------------*
012900 9900-BAD-EXPERIENCE.
013000     SET WS-BAD-EXPERIENCE       TO TRUE.
013100     DISPLAY 'PLYLEVEL - BAD EXPERIENCE VALUE PASSED, ',
013200             'LEVEL SET TO ZERO'.
013300     MOVE ZERO                   TO LK-LEVEL.
013400     MOVE 100                    TO LK-UNTIL-NEXT.
013500*---------------------------------------------------------------*
013600*  9800-DISPLAY-TRACE
013700*  RUN WITH UPSI-0 ON (SEE JCL) WHEN QA NEEDS TO SEE WHAT
013800*  THIS MODULE COMPUTED FOR A GIVEN PLAYER'S EXPERIENCE.
013900*---------------------------------------------------------------*
014000 9800-DISPLAY-TRACE.
014100     DISPLAY 'PLYLEVEL TRACE - EXP=' WS-TRACE-EXPERIENCE
014200         ' LEVEL=' WS-TRACE-LEVEL
014300         ' UNTIL-NEXT=' WS-TRACE-UNTIL-NEXT.
