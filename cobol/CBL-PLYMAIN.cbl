000100*****************************************************************
000200* PROGRAM NAME:    PLYMAIN
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/86 D. QUINTERO     CREATED - NIGHTLY PLAYER REGISTRY
000900*                          MAINTENANCE AND INQUIRY RUN. (REQ 112)
001000* 11/02/87 D. QUINTERO     ADDED THE REJECT-LINE OUTPUT SO OPS
001100*                          STOPS PHONING THE HELP DESK ABOUT BAD
001200*                          TRANSACTIONS. (REQ 166)
001300* 06/09/89 E. ACKERMAN     ADDED THE LIST/COUNT INQUIRY ENGINE
001400*                          (FILTER, SORT, PAGE). (REQ 190)
001500* 01/22/91 R. MALLORY      RAISED MASTER TABLE CEILING TO 5000
001600*                          PLAYERS FOR THE GUILD EXPANSION. (255)
001700* 08/17/93 R. MALLORY      ADDED SUBSTRING SEARCH ON NAME/TITLE
001800*                          FILTERS - MARKETING WANTED "CONTAINS"
001900*                          NOT JUST EXACT MATCH. (REQ 271)
002000* 04/04/96 J. PELLETIER    Y2K IMPACT REVIEW - BIRTHDAY FIELDS
002100*                          ARE FULL 4-DIGIT YEAR ALREADY, NO
002200*                          WINDOWING LOGIC PRESENT. (REQ 301)
002300* 09/09/99 J. PELLETIER    Y2K CERTIFICATION SIGN-OFF FOR THIS
002400*                          RUN. NO CODE CHANGE. (REQ 340)
002500* 02/26/02 S. OKAFOR       ADDED THE UPDATE VALIDATOR'S "LEAVE
002600*                          LEVEL ALONE UNLESS EXPERIENCE CHANGED"
002700*                          RULE AFTER A GM COMPLAINED A NAME FIX
002800*                          RESET HIS LEVEL. (REQ 388)
002900* 10/13/05 S. OKAFOR       SWITCHED THE MASTER TABLE SEARCH TO
003000*                          SEARCH ALL - THE TABLE IS ALWAYS KEPT
003100*                          IN ID ORDER NOW. (REQ 402)
003200* 07/30/11 T. VANCE        REBUILT UNDER GNU/COBOL FOR THE
003300*                          RETIRED-MAINFRAME MIGRATION. (REQ 470)
003400* 03/02/15 T. VANCE        ADDED THE COUNT (N) TRANSACTION CODE
003500*                          FOR THE GUILD-HALL KIOSK PROJECT. (498)
003600* 05/18/19 T. VANCE        RESEQUENCED SOURCE LINES, NO LOGIC
003700*                          CHANGE. (REQ 511)
003800*****************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.  PLYMAIN.
004100 AUTHOR. D. QUINTERO.
004200 INSTALLATION. COBOL DEVELOPMENT CENTER.
004300 DATE-WRITTEN. 03/14/86.
004400 DATE-COMPILED.
004500 SECURITY. NON-CONFIDENTIAL.
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-3081.
005000 OBJECT-COMPUTER. IBM-3081.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
005400            OFF STATUS IS WS-TRACE-SWITCH-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PLAYER-MASTER
005800         ASSIGN TO PLYMSTR
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS PLAYER-MASTER-STATUS.
006100     SELECT TRANSACTION-FILE
006200         ASSIGN TO PLYTRAN
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS TRANSACTION-FILE-STATUS.
006500     SELECT RESULT-FILE
006600         ASSIGN TO PLYRSLT
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS RESULT-FILE-STATUS.
006900     SELECT REPORT-FILE
007000         ASSIGN TO PLYRPRT
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS REPORT-FILE-STATUS.
007300*****************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  PLAYER-MASTER
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900     COPY PLYREC.
008000*---------------------------------------------------------------*
008100 FD  TRANSACTION-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400     COPY PLYTXN.
008500*---------------------------------------------------------------*
008600 FD  RESULT-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900 01  RESULT-RECORD                  PIC X(132).
009000*---------------------------------------------------------------*
009100 FD  REPORT-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 01  REPORT-RECORD                  PIC X(132).
009500*---------------------------------------------------------------*
009600 WORKING-STORAGE SECTION.
009700*---------------------------------------------------------------*
009800*        FILE STATUS SWITCHES
009900*---------------------------------------------------------------*
010000 01  WS-FILE-STATUS-AREA.
010100     05  PLAYER-MASTER-STATUS       PIC X(02).
010200         88  PLAYER-MASTER-OK           VALUE '00'.
010300         88  PLAYER-MASTER-EOF          VALUE '10'.
010400     05  TRANSACTION-FILE-STATUS    PIC X(02).
010500         88  TRANSACTION-FILE-OK        VALUE '00'.
010600         88  TRANSACTION-FILE-EOF       VALUE '10'.
010700     05  RESULT-FILE-STATUS         PIC X(02).
010800         88  RESULT-FILE-OK              VALUE '00'.
010900     05  REPORT-FILE-STATUS         PIC X(02).
010950         88  REPORT-FILE-OK              VALUE '00'.
010980     05  FILLER                     PIC X(02).
011100*---------------------------------------------------------------*
011200*        SWITCHES USED ACROSS THE VALIDATION / SEARCH LOGIC
011300*---------------------------------------------------------------*
011400 01  WS-SWITCH-AREA.
011500     05  WS-VALID-SW                PIC X(01).
011600         88  WS-VALID                    VALUE 'Y'.
011700         88  WS-INVALID                  VALUE 'N'.
011800     05  WS-ID-VALID-SW              PIC X(01).
011900         88  WS-ID-VALID                 VALUE 'Y'.
012000         88  WS-ID-INVALID               VALUE 'N'.
012100     05  WS-FOUND-SW                PIC X(01).
012200         88  WS-FOUND                    VALUE 'Y'.
012300         88  WS-NOT-FOUND                VALUE 'N'.
012400     05  WS-MATCH-SW                PIC X(01).
012500         88  WS-MATCH                    VALUE 'Y'.
012600         88  WS-NO-MATCH                 VALUE 'N'.
012700     05  WS-EXP-CHANGED-SW          PIC X(01).
012800         88  WS-EXP-CHANGED              VALUE 'Y'.
012900     05  WS-SWAP-SW                 PIC X(01).
013000         88  WS-SWAP-NEEDED              VALUE 'Y'.
013100         88  WS-SWAP-NOT-NEEDED          VALUE 'N'.
013200     05  WS-SUBSTR-FOUND-SW         PIC X(01).
013250         88  WS-SUBSTR-FOUND             VALUE 'Y'.
013280         88  WS-SUBSTR-NOT-FOUND         VALUE 'N'.
013320     05  FILLER                     PIC X(01).
013500*---------------------------------------------------------------*
013600*        RUN TOTALS FOR THE END-OF-JOB REPORT
013700*---------------------------------------------------------------*
013800 01  WS-TOTALS-AREA.
013900     05  WS-TXN-READ-COUNT          PIC S9(04) COMP VALUE ZERO.
014000     05  WS-CREATED-COUNT           PIC S9(04) COMP VALUE ZERO.
014100     05  WS-UPDATED-COUNT           PIC S9(04) COMP VALUE ZERO.
014200     05  WS-DELETED-COUNT           PIC S9(04) COMP VALUE ZERO.
014300     05  WS-REJECTED-COUNT          PIC S9(04) COMP VALUE ZERO.
014350     05  WS-LISTED-COUNT            PIC S9(04) COMP VALUE ZERO.
014380     05  FILLER                     PIC X(02).
014500*---------------------------------------------------------------*
014600*        THE MASTER / SELECTED-SUBSET TABLES
014700*---------------------------------------------------------------*
014800     COPY PLYTBL.
014900*---------------------------------------------------------------*
015000*        CALL PARAMETERS FOR PLYLEVEL
015100*---------------------------------------------------------------*
015200     COPY PLYLVL.
015300*---------------------------------------------------------------*
015400*        PRINT LINES FOR RESULT-FILE AND REPORT-FILE
015500*---------------------------------------------------------------*
015600     COPY PLYRPT.
015700*---------------------------------------------------------------*
015800*        ID-FIELD VALIDATION WORK AREA - THE NUMERIC REDEFINES
015900*        LETS US USE THE NUMERIC CLASS TEST TO SCREEN OUT A
016000*        BLANK, NON-NUMERIC OR ZERO PLAYER ID IN ONE STEP.
016100*---------------------------------------------------------------*
016200 01  WS-ID-VALIDATE-AREA.
016250     05  WS-ID-TEXT                 PIC X(10).
016270     05  FILLER                     PIC X(01).
016400 01  WS-ID-NUMERIC-VIEW REDEFINES WS-ID-VALIDATE-AREA
016500                                 PIC 9(10).
016600*---------------------------------------------------------------*
016700*        CANDIDATE UPDATE VALUES - BUILT AND VALIDATED HERE
016800*        BEFORE THE MASTER TABLE ENTRY IS TOUCHED, SO A BAD
016900*        FIELD LEAVES THE MASTER RECORD EXACTLY AS IT WAS.
017000*---------------------------------------------------------------*
017100 01  WS-UPD-WORK-AREA.
017200     05  WS-UPD-NAME                PIC X(12).
017300     05  WS-UPD-TITLE               PIC X(30).
017400     05  WS-UPD-RACE                PIC X(06).
017500     05  WS-UPD-PROF                PIC X(08).
017600     05  WS-UPD-BIRTHDAY            PIC 9(08).
017700     05  WS-UPD-BANNED              PIC X(01).
017800     05  WS-UPD-EXPERIENCE          PIC 9(08).
017900     05  WS-UPD-LEVEL               PIC 9(04).
017950     05  WS-UPD-UNTIL-NEXT          PIC 9(08).
017980     05  FILLER                     PIC X(05).
018100*---------------------------------------------------------------*
018200*        ONE-ENTRY SWAP AREA FOR THE 4200 BUBBLE SORT
018300*---------------------------------------------------------------*
018400 01  WS-SWAP-AREA.
018500     05  WS-SWAP-ID                 PIC 9(10).
018600     05  WS-SWAP-NAME               PIC X(12).
018700     05  WS-SWAP-TITLE              PIC X(30).
018800     05  WS-SWAP-RACE               PIC X(06).
018900     05  WS-SWAP-PROF               PIC X(08).
019000     05  WS-SWAP-BIRTHDAY           PIC 9(08).
019100     05  WS-SWAP-BANNED             PIC X(01).
019200     05  WS-SWAP-EXPERIENCE         PIC 9(08).
019300     05  WS-SWAP-LEVEL              PIC 9(04).
019350     05  WS-SWAP-UNTIL-NEXT         PIC 9(08).
019380     05  FILLER                     PIC X(05).
019500*---------------------------------------------------------------*
019600*        GENERIC SUBSTRING SEARCH WORK AREA - SHARED BY THE
019700*        NAME AND TITLE "CONTAINS" FILTER TESTS (REQ 271)
019800*---------------------------------------------------------------*
019900 01  WS-SUBSTR-WORK-AREA.
020000     05  WS-SRCH-FIELD              PIC X(30).
020100     05  WS-SRCH-LEN                PIC S9(04) COMP.
020200     05  WS-NEEDLE                  PIC X(30).
020300     05  WS-NEEDLE-LEN              PIC S9(04) COMP.
020400     05  WS-SRCH-IDX                PIC S9(04) COMP.
020450     05  WS-SCAN-IDX                PIC S9(04) COMP.
020480     05  FILLER                     PIC X(04).
020600*---------------------------------------------------------------*
020700*        PAGING / SORT / MISC WORK ITEMS
020800*---------------------------------------------------------------*
020900 01  WS-MISC-WORK-AREA.
021000     05  WS-SORT-PASS               PIC S9(05) COMP.
021100     05  WS-PAGE-START              PIC S9(05) COMP.
021200     05  WS-PAGE-END                PIC S9(05) COMP.
021250     05  WS-REJECT-REASON           PIC X(40).
021280     05  FILLER                     PIC X(04).
021400*---------------------------------------------------------------*
021500*****************************************************************
021600 PROCEDURE DIVISION.
021700*---------------------------------------------------------------*
021800 0000-MAIN-PARAGRAPH.
021900*---------------------------------------------------------------*
022000     PERFORM 1000-OPEN-FILES.
022100     PERFORM 1500-LOAD-PLAYER-MASTER
022200         THRU 1500-EXIT
022300         UNTIL PLAYER-MASTER-EOF.
022400     CLOSE PLAYER-MASTER.
022500     PERFORM 1600-SET-NEXT-PLAYER-ID.
022600     PERFORM 1900-READ-TRANSACTION.
022700     PERFORM 2000-PROCESS-TRANSACTION
022800         THRU 2000-EXIT
022900         UNTIL TRANSACTION-FILE-EOF.
023000     PERFORM 3000-REWRITE-PLAYER-MASTER.
023100     PERFORM 9000-PRINT-AUDIT-REPORT.
023200     CLOSE TRANSACTION-FILE, RESULT-FILE, REPORT-FILE.
023300     GOBACK.
023400*---------------------------------------------------------------*
023500 1000-OPEN-FILES.
023600*---------------------------------------------------------------*
023700     OPEN INPUT PLAYER-MASTER.
023800     IF NOT PLAYER-MASTER-OK
023900         DISPLAY 'PLYMAIN - PLAYER-MASTER OPEN FAILED, STATUS = '
024000             PLAYER-MASTER-STATUS
024100         MOVE 'Y' TO PLAYER-MASTER-STATUS
024200         SET PLAYER-MASTER-EOF TO TRUE.
024300     OPEN INPUT TRANSACTION-FILE.
024400     IF NOT TRANSACTION-FILE-OK
024500         DISPLAY 'PLYMAIN - TRANSACTION-FILE OPEN FAILED, STATUS = '
024600             TRANSACTION-FILE-STATUS
024700         SET TRANSACTION-FILE-EOF TO TRUE.
024800     OPEN OUTPUT RESULT-FILE.
024900     OPEN OUTPUT REPORT-FILE.
025000     MOVE ZERO TO WS-MASTER-COUNT.
025100     MOVE ZERO TO WS-SEL-COUNT.
025200*---------------------------------------------------------------*
025300 1500-LOAD-PLAYER-MASTER.
025400*---------------------------------------------------------------*
025500     READ PLAYER-MASTER
025600         AT END
025700             SET PLAYER-MASTER-EOF TO TRUE
025800         NOT AT END
025900             ADD 1 TO WS-MASTER-COUNT
026000             MOVE PLY-ID              TO WS-MST-ID(WS-MASTER-COUNT)
026100             MOVE PLY-NAME            TO WS-MST-NAME(WS-MASTER-COUNT)
026200             MOVE PLY-TITLE           TO WS-MST-TITLE(WS-MASTER-COUNT)
026300             MOVE PLY-RACE            TO WS-MST-RACE(WS-MASTER-COUNT)
026400             MOVE PLY-PROF            TO WS-MST-PROF(WS-MASTER-COUNT)
026500             MOVE PLY-BIRTHDAY-NUMERIC
026600                                  TO WS-MST-BIRTHDAY(WS-MASTER-COUNT)
026700             MOVE PLY-BANNED          TO WS-MST-BANNED(WS-MASTER-COUNT)
026800             MOVE PLY-EXPERIENCE
026900                                TO WS-MST-EXPERIENCE(WS-MASTER-COUNT)
027000             MOVE PLY-LEVEL           TO WS-MST-LEVEL(WS-MASTER-COUNT)
027100             MOVE PLY-UNTIL-NEXT
027200                               TO WS-MST-UNTIL-NEXT(WS-MASTER-COUNT)
027300     END-READ.
027400 1500-EXIT.
027500     EXIT.
027600*---------------------------------------------------------------*
027700*  1600-SET-NEXT-PLAYER-ID
027800*  THE MASTER FILE IS MAINTAINED IN ASCENDING PLY-ID ORDER -
027900*  CREATION ALWAYS APPENDS THE NEXT HIGHEST ID AND DELETION
028000*  CLOSES THE GAP WITHOUT REORDERING - SO THE LAST TABLE ENTRY
028100*  ALWAYS CARRIES THE HIGHEST ID ON FILE. (REQ 402)
028200*---------------------------------------------------------------*
028300 1600-SET-NEXT-PLAYER-ID.
028400     IF WS-MASTER-COUNT > ZERO
028500         COMPUTE WS-NEXT-PLAYER-ID =
028600             WS-MST-ID(WS-MASTER-COUNT) + 1
028700     ELSE
028800         MOVE 1 TO WS-NEXT-PLAYER-ID.
028900*---------------------------------------------------------------*
029000 1900-READ-TRANSACTION.
029100*---------------------------------------------------------------*
029200     READ TRANSACTION-FILE
029300         AT END
029400             SET TRANSACTION-FILE-EOF TO TRUE
029500         NOT AT END
029600             ADD 1 TO WS-TXN-READ-COUNT
029700     END-READ.
029800*---------------------------------------------------------------*
029900 2000-PROCESS-TRANSACTION.
030000*---------------------------------------------------------------*
030100     EVALUATE TRUE
030200         WHEN TXN-IS-CREATE
030300             PERFORM 2100-PROCESS-CREATE-TXN THRU 2100-EXIT
030400         WHEN TXN-IS-UPDATE
030500             PERFORM 2500-PROCESS-UPDATE-TXN THRU 2500-EXIT
030600         WHEN TXN-IS-DELETE
030700             PERFORM 2800-PROCESS-DELETE-TXN THRU 2800-EXIT
030800         WHEN TXN-IS-LIST
030900             PERFORM 4000-PROCESS-INQUIRY-TXN THRU 4000-EXIT
031000         WHEN TXN-IS-COUNT
031100             PERFORM 4000-PROCESS-INQUIRY-TXN THRU 4000-EXIT
031200         WHEN OTHER
031300             PERFORM 2900-REJECT-UNKNOWN-CODE
031400     END-EVALUATE.
031500     PERFORM 1900-READ-TRANSACTION.
031600 2000-EXIT.
031700     EXIT.
031800*---------------------------------------------------------------*
031900*  2100-PROCESS-CREATE-TXN
032000*---------------------------------------------------------------*
032100 2100-PROCESS-CREATE-TXN.
032200     PERFORM 2110-VALIDATE-CREATE THRU 2110-EXIT.
032300     IF WS-VALID
032400         PERFORM 2150-DEFAULT-BANNED
032500         MOVE TXN-PLY-EXPERIENCE TO LK-EXPERIENCE
032600         CALL 'PLYLEVEL' USING LK-EXPERIENCE, LK-LEVEL,
032700             LK-UNTIL-NEXT
032800         PERFORM 2170-ADD-PLAYER-TO-TABLE
032900         PERFORM 2180-WRITE-CREATE-RESULT
033000         ADD 1 TO WS-CREATED-COUNT
033100     ELSE
033200         MOVE 'RECORD FAILED CREATION VALIDATION' TO WS-REJECT-REASON
033300         PERFORM 2900-REJECT-TRANSACTION.
033400 2100-EXIT.
033500     EXIT.
033600*---------------------------------------------------------------*
033700 2110-VALIDATE-CREATE.
033800*---------------------------------------------------------------*
033900     SET WS-VALID TO TRUE.
034000     IF TXN-PLY-NAME = SPACES
034100         SET WS-INVALID TO TRUE.
034200     IF TXN-PLY-TITLE = SPACES
034300         SET WS-INVALID TO TRUE.
034400     IF TXN-PLY-BIRTHDAY NOT NUMERIC
034500         SET WS-INVALID TO TRUE
034600     ELSE
034700         IF TXN-PLY-BIRTH-YY < 2000 OR TXN-PLY-BIRTH-YY > 3000
034800             SET WS-INVALID TO TRUE.
034900     IF TXN-PLY-EXPERIENCE NOT NUMERIC
035000         SET WS-INVALID TO TRUE
035100     ELSE
035200         IF TXN-PLY-EXPERIENCE > 10000000
035300             SET WS-INVALID TO TRUE.
035400 2110-EXIT.
035500     EXIT.
035600*---------------------------------------------------------------*
035700 2150-DEFAULT-BANNED.
035800*---------------------------------------------------------------*
035900     IF TXN-PLY-BANNED = SPACE
036000         MOVE 'N' TO TXN-PLY-BANNED.
036100*---------------------------------------------------------------*
036200 2170-ADD-PLAYER-TO-TABLE.
036300*---------------------------------------------------------------*
036400     ADD 1 TO WS-MASTER-COUNT.
036500     MOVE WS-NEXT-PLAYER-ID     TO WS-MST-ID(WS-MASTER-COUNT).
036600     MOVE TXN-PLY-NAME          TO WS-MST-NAME(WS-MASTER-COUNT).
036700     MOVE TXN-PLY-TITLE         TO WS-MST-TITLE(WS-MASTER-COUNT).
036800     MOVE TXN-PLY-RACE          TO WS-MST-RACE(WS-MASTER-COUNT).
036900     MOVE TXN-PLY-PROF          TO WS-MST-PROF(WS-MASTER-COUNT).
037000     MOVE TXN-PLY-BIRTHDAY      TO WS-MST-BIRTHDAY(WS-MASTER-COUNT).
037100     MOVE TXN-PLY-BANNED        TO WS-MST-BANNED(WS-MASTER-COUNT).
037200     MOVE TXN-PLY-EXPERIENCE
037300                          TO WS-MST-EXPERIENCE(WS-MASTER-COUNT).
037400     MOVE LK-LEVEL              TO WS-MST-LEVEL(WS-MASTER-COUNT).
037500     MOVE LK-UNTIL-NEXT
037600                          TO WS-MST-UNTIL-NEXT(WS-MASTER-COUNT).
037700     ADD 1 TO WS-NEXT-PLAYER-ID.
037800*---------------------------------------------------------------*
037900 2180-WRITE-CREATE-RESULT.
038000*---------------------------------------------------------------*
038100     MOVE SPACES                TO RPT-LIST-DETAIL-LINE.
038200     MOVE WS-MST-ID(WS-MASTER-COUNT)       TO RDL-ID.
038300     MOVE WS-MST-NAME(WS-MASTER-COUNT)     TO RDL-NAME.
038400     MOVE WS-MST-TITLE(WS-MASTER-COUNT)    TO RDL-TITLE.
038500     MOVE WS-MST-RACE(WS-MASTER-COUNT)     TO RDL-RACE.
038600     MOVE WS-MST-PROF(WS-MASTER-COUNT)     TO RDL-PROF.
038700     MOVE WS-MST-BIRTHDAY(WS-MASTER-COUNT) TO RDL-BIRTHDAY.
038800     MOVE WS-MST-BANNED(WS-MASTER-COUNT)   TO RDL-BANNED.
038900     MOVE WS-MST-EXPERIENCE(WS-MASTER-COUNT)
039000                                            TO RDL-EXPERIENCE.
039100     MOVE WS-MST-LEVEL(WS-MASTER-COUNT)    TO RDL-LEVEL.
039200     MOVE WS-MST-UNTIL-NEXT(WS-MASTER-COUNT)
039300                                            TO RDL-UNTIL-NEXT.
039400     WRITE RESULT-RECORD FROM RPT-LIST-DETAIL-LINE.
039500*---------------------------------------------------------------*
039600*  2500-PROCESS-UPDATE-TXN
039700*---------------------------------------------------------------*
039800 2500-PROCESS-UPDATE-TXN.
039900     PERFORM 2510-VALIDATE-ID THRU 2510-EXIT.
040000     IF WS-ID-VALID
040100         PERFORM 2520-FIND-PLAYER THRU 2520-EXIT
040200         IF WS-FOUND
040300             PERFORM 2530-APPLY-UPDATES THRU 2530-EXIT
040400             IF WS-VALID
040500                 PERFORM 2560-STORE-UPDATED-ENTRY
040600                 PERFORM 2570-WRITE-UPDATE-RESULT
040700                 ADD 1 TO WS-UPDATED-COUNT
040800             ELSE
040900                 MOVE 'RECORD FAILED UPDATE VALIDATION'
041000                     TO WS-REJECT-REASON
041100                 PERFORM 2900-REJECT-TRANSACTION
041200             END-IF
041300         ELSE
041400             MOVE 'PLAYER ID NOT ON FILE' TO WS-REJECT-REASON
041500             PERFORM 2900-REJECT-TRANSACTION
041600         END-IF
041700     ELSE
041800         MOVE 'PLAYER ID NOT VALID' TO WS-REJECT-REASON
041900         PERFORM 2900-REJECT-TRANSACTION.
042000 2500-EXIT.
042100     EXIT.
042200*---------------------------------------------------------------*
042300*  2510-VALIDATE-ID  -  SHARED BY UPDATE AND DELETE.  THE
042400*  NUMERIC-REDEFINES TRICK REJECTS BLANK, ALPHA AND ZERO IDS
042500*  IN ONE TEST. (REQ 402)
042600*---------------------------------------------------------------*
042700 2510-VALIDATE-ID.
042800     SET WS-ID-INVALID TO TRUE.
042900     MOVE TXN-ID TO WS-ID-TEXT.
043000     IF WS-ID-TEXT IS NUMERIC
043100         IF WS-ID-NUMERIC-VIEW > ZERO
043200             SET WS-ID-VALID TO TRUE.
043300 2510-EXIT.
043400     EXIT.
043500*---------------------------------------------------------------*
043600*  2520-FIND-PLAYER  -  THE MASTER TABLE IS ALWAYS IN ASCENDING
043700*  ID ORDER (SEE 1600), SO A BINARY SEARCH ALWAYS FINDS THE
043800*  RIGHT SLOT OR PROVES THE ID IS NOT ON FILE. (REQ 402)
043900*---------------------------------------------------------------*
044000 2520-FIND-PLAYER.
044100     SET WS-NOT-FOUND TO TRUE.
044200     SEARCH ALL WS-MASTER-ENTRY
044300         AT END
044400             SET WS-NOT-FOUND TO TRUE
044500         WHEN WS-MST-ID(WS-MASTER-IDX) = WS-ID-NUMERIC-VIEW
044600             SET WS-FOUND TO TRUE.
044700 2520-EXIT.
044800     EXIT.
044900*---------------------------------------------------------------*
045000*  2530-APPLY-UPDATES  -  BUILDS THE CANDIDATE ROW IN
045100*  WS-UPD-WORK-AREA AND VALIDATES AS IT GOES.  THE MASTER TABLE
045200*  ENTRY ITSELF IS NOT TOUCHED UNTIL 2560, SO A REJECTED
045300*  TRANSACTION LEAVES THE PLAYER EXACTLY AS FILED. (REQ 388)
045400*---------------------------------------------------------------*
045500 2530-APPLY-UPDATES.
045600     SET WS-VALID TO TRUE.
045700     MOVE 'N' TO WS-EXP-CHANGED-SW.
045800     MOVE WS-MST-NAME(WS-MASTER-IDX)       TO WS-UPD-NAME.
045900     MOVE WS-MST-TITLE(WS-MASTER-IDX)      TO WS-UPD-TITLE.
046000     MOVE WS-MST-RACE(WS-MASTER-IDX)       TO WS-UPD-RACE.
046100     MOVE WS-MST-PROF(WS-MASTER-IDX)       TO WS-UPD-PROF.
046200     MOVE WS-MST-BIRTHDAY(WS-MASTER-IDX)   TO WS-UPD-BIRTHDAY.
046300     MOVE WS-MST-BANNED(WS-MASTER-IDX)     TO WS-UPD-BANNED.
046400     MOVE WS-MST-EXPERIENCE(WS-MASTER-IDX) TO WS-UPD-EXPERIENCE.
046500     MOVE WS-MST-LEVEL(WS-MASTER-IDX)      TO WS-UPD-LEVEL.
046600     MOVE WS-MST-UNTIL-NEXT(WS-MASTER-IDX) TO WS-UPD-UNTIL-NEXT.
046700     PERFORM 2531-UPDATE-NAME.
046800     PERFORM 2532-UPDATE-TITLE.
046900     PERFORM 2533-UPDATE-RACE-PROF.
047000     PERFORM 2534-UPDATE-BIRTHDAY THRU 2534-EXIT.
047100     PERFORM 2535-UPDATE-BANNED.
047200     PERFORM 2536-UPDATE-EXPERIENCE THRU 2536-EXIT.
047300     IF WS-VALID AND WS-EXP-CHANGED
047400         MOVE WS-UPD-EXPERIENCE TO LK-EXPERIENCE
047500         CALL 'PLYLEVEL' USING LK-EXPERIENCE, LK-LEVEL,
047600             LK-UNTIL-NEXT
047700         MOVE LK-LEVEL           TO WS-UPD-LEVEL
047800         MOVE LK-UNTIL-NEXT      TO WS-UPD-UNTIL-NEXT.
047900 2530-EXIT.
048000     EXIT.
048100*---------------------------------------------------------------*
048200 2531-UPDATE-NAME.
048300     IF TXN-PLY-NAME NOT = SPACES
048400         MOVE TXN-PLY-NAME TO WS-UPD-NAME.
048500*---------------------------------------------------------------*
048600 2532-UPDATE-TITLE.
048700     IF TXN-PLY-TITLE NOT = SPACES
048800         MOVE TXN-PLY-TITLE TO WS-UPD-TITLE.
048900*---------------------------------------------------------------*
049000 2533-UPDATE-RACE-PROF.
049100     IF TXN-PLY-RACE NOT = SPACES
049200         MOVE TXN-PLY-RACE TO WS-UPD-RACE.
049300     IF TXN-PLY-PROF NOT = SPACES
049400         MOVE TXN-PLY-PROF TO WS-UPD-PROF.
049500*---------------------------------------------------------------*
049600 2534-UPDATE-BIRTHDAY.
049700     IF TXN-PLY-BIRTHDAY = ZERO
049800         GO TO 2534-EXIT.
049900     IF TXN-PLY-BIRTH-YY < 2000 OR TXN-PLY-BIRTH-YY > 3000
050000         SET WS-INVALID TO TRUE
050100         GO TO 2534-EXIT.
050200     MOVE TXN-PLY-BIRTHDAY TO WS-UPD-BIRTHDAY.
050300 2534-EXIT.
050400     EXIT.
050500*---------------------------------------------------------------*
050600 2535-UPDATE-BANNED.
050700     IF TXN-PLY-BANNED NOT = SPACE
050800         MOVE TXN-PLY-BANNED TO WS-UPD-BANNED.
050900*---------------------------------------------------------------*
051000 2536-UPDATE-EXPERIENCE.
051100     IF TXN-PLY-EXPERIENCE = ZERO
051200         GO TO 2536-EXIT.
051300     IF TXN-PLY-EXPERIENCE > 10000000
051400         SET WS-INVALID TO TRUE
051500         GO TO 2536-EXIT.
051600     MOVE TXN-PLY-EXPERIENCE TO WS-UPD-EXPERIENCE.
051700     SET WS-EXP-CHANGED TO TRUE.
051800 2536-EXIT.
051900     EXIT.
052000*---------------------------------------------------------------*
052100 2560-STORE-UPDATED-ENTRY.
052200*---------------------------------------------------------------*
052300     MOVE WS-UPD-NAME       TO WS-MST-NAME(WS-MASTER-IDX).
052400     MOVE WS-UPD-TITLE      TO WS-MST-TITLE(WS-MASTER-IDX).
052500     MOVE WS-UPD-RACE       TO WS-MST-RACE(WS-MASTER-IDX).
052600     MOVE WS-UPD-PROF       TO WS-MST-PROF(WS-MASTER-IDX).
052700     MOVE WS-UPD-BIRTHDAY   TO WS-MST-BIRTHDAY(WS-MASTER-IDX).
052800     MOVE WS-UPD-BANNED     TO WS-MST-BANNED(WS-MASTER-IDX).
052900     MOVE WS-UPD-EXPERIENCE TO WS-MST-EXPERIENCE(WS-MASTER-IDX).
053000     MOVE WS-UPD-LEVEL      TO WS-MST-LEVEL(WS-MASTER-IDX).
053100     MOVE WS-UPD-UNTIL-NEXT TO WS-MST-UNTIL-NEXT(WS-MASTER-IDX).
053200*---------------------------------------------------------------*
053300 2570-WRITE-UPDATE-RESULT.
053400*---------------------------------------------------------------*
053500     MOVE SPACES                TO RPT-LIST-DETAIL-LINE.
053600     MOVE WS-MST-ID(WS-MASTER-IDX)       TO RDL-ID.
053700     MOVE WS-MST-NAME(WS-MASTER-IDX)     TO RDL-NAME.
053800     MOVE WS-MST-TITLE(WS-MASTER-IDX)    TO RDL-TITLE.
053900     MOVE WS-MST-RACE(WS-MASTER-IDX)     TO RDL-RACE.
054000     MOVE WS-MST-PROF(WS-MASTER-IDX)     TO RDL-PROF.
054100     MOVE WS-MST-BIRTHDAY(WS-MASTER-IDX) TO RDL-BIRTHDAY.
054200     MOVE WS-MST-BANNED(WS-MASTER-IDX)   TO RDL-BANNED.
054300     MOVE WS-MST-EXPERIENCE(WS-MASTER-IDX)
054400                                          TO RDL-EXPERIENCE.
054500     MOVE WS-MST-LEVEL(WS-MASTER-IDX)    TO RDL-LEVEL.
054600     MOVE WS-MST-UNTIL-NEXT(WS-MASTER-IDX)
054700                                          TO RDL-UNTIL-NEXT.
054800     WRITE RESULT-RECORD FROM RPT-LIST-DETAIL-LINE.
054900*---------------------------------------------------------------*
055000*  2800-PROCESS-DELETE-TXN
055100*---------------------------------------------------------------*
055200 2800-PROCESS-DELETE-TXN.
055300     PERFORM 2510-VALIDATE-ID THRU 2510-EXIT.
055400     IF WS-ID-VALID
055500         PERFORM 2520-FIND-PLAYER THRU 2520-EXIT
055600         IF WS-FOUND
055700             PERFORM 2810-REMOVE-PLAYER-FROM-TABLE
055800             ADD 1 TO WS-DELETED-COUNT
055900         ELSE
056000             MOVE 'PLAYER ID NOT ON FILE' TO WS-REJECT-REASON
056100             PERFORM 2900-REJECT-TRANSACTION
056200         END-IF
056300     ELSE
056400         MOVE 'PLAYER ID NOT VALID' TO WS-REJECT-REASON
056500         PERFORM 2900-REJECT-TRANSACTION.
056600 2800-EXIT.
056700     EXIT.
056800*---------------------------------------------------------------*
056900 2810-REMOVE-PLAYER-FROM-TABLE.
057000*---------------------------------------------------------------*
057100     PERFORM 2820-SHIFT-ONE-ENTRY-DOWN
057200         VARYING WS-MASTER-IDX FROM WS-MASTER-IDX BY 1
057300         UNTIL WS-MASTER-IDX >= WS-MASTER-COUNT.
057400     SUBTRACT 1 FROM WS-MASTER-COUNT.
057500*---------------------------------------------------------------*
057600 2820-SHIFT-ONE-ENTRY-DOWN.
057700*---------------------------------------------------------------*
057800     MOVE WS-MASTER-ENTRY(WS-MASTER-IDX + 1)
057900                                  TO WS-MASTER-ENTRY(WS-MASTER-IDX).
058000*---------------------------------------------------------------*
058100*  2900-REJECT-TRANSACTION / 2900-REJECT-UNKNOWN-CODE
058200*---------------------------------------------------------------*
058300 2900-REJECT-TRANSACTION.
058400     MOVE SPACES                TO RPT-REJECT-LINE.
058500     MOVE TXN-ID                TO RRL-ID.
058600     MOVE TXN-CODE               TO RRL-CODE.
058700     MOVE WS-REJECT-REASON       TO RRL-REASON.
058800     WRITE RESULT-RECORD FROM RPT-REJECT-LINE.
058900     ADD 1 TO WS-REJECTED-COUNT.
059000*---------------------------------------------------------------*
059100 2900-REJECT-UNKNOWN-CODE.
059200     MOVE 'UNRECOGNIZED TXN-CODE ON TRANSACTION' TO WS-REJECT-REASON.
059300     PERFORM 2900-REJECT-TRANSACTION.
059400*---------------------------------------------------------------*
059500*  4000-PROCESS-INQUIRY-TXN  -  LIST (L) AND COUNT (N) SHARE
059600*  FILTER AND DEFAULTING; ONLY THE OUTPUT STEP DIFFERS. (REQ 190)
059700*---------------------------------------------------------------*
059800 4000-PROCESS-INQUIRY-TXN.
059900     PERFORM 4050-APPLY-INQUIRY-DEFAULTS.
060000     PERFORM 4100-SELECT-PLAYERS THRU 4100-EXIT.
060100     IF TXN-IS-COUNT
060200         PERFORM 4500-WRITE-COUNT-RESULT
060300     ELSE
060400         PERFORM 4200-SORT-SELECTED THRU 4200-EXIT
060500         PERFORM 4300-PAGE-SELECTED
060600         PERFORM 4400-WRITE-LIST-RESULTS THRU 4400-EXIT
060700     END-IF.
060800 4000-EXIT.
060900     EXIT.
061000*---------------------------------------------------------------*
061100 4050-APPLY-INQUIRY-DEFAULTS.
061200*---------------------------------------------------------------*
061300     IF FLT-ORDER = SPACES
061400         MOVE 'ID' TO FLT-ORDER.
061500     IF FLT-PAGE-SIZE = ZERO
061600         MOVE 3 TO FLT-PAGE-SIZE.
061700*---------------------------------------------------------------*
061800*  4100-SELECT-PLAYERS
061900*---------------------------------------------------------------*
062000 4100-SELECT-PLAYERS.
062100     MOVE ZERO TO WS-SEL-COUNT.
062200     IF WS-MASTER-COUNT > ZERO
062300         PERFORM 4110-TEST-ONE-PLAYER
062400             VARYING WS-MASTER-IDX FROM 1 BY 1
062500             UNTIL WS-MASTER-IDX > WS-MASTER-COUNT.
062600 4100-EXIT.
062700     EXIT.
062800*---------------------------------------------------------------*
062900 4110-TEST-ONE-PLAYER.
063000*---------------------------------------------------------------*
063100     SET WS-MATCH TO TRUE.
063200     PERFORM 4120-TEST-NAME THRU 4120-EXIT.
063300     PERFORM 4130-TEST-TITLE THRU 4130-EXIT.
063400     PERFORM 4140-TEST-RACE.
063500     PERFORM 4141-TEST-PROF.
063600     PERFORM 4150-TEST-BIRTHDAY-RANGE.
063700     PERFORM 4160-TEST-BANNED.
063800     PERFORM 4170-TEST-EXPERIENCE-RANGE.
063900     PERFORM 4180-TEST-LEVEL-RANGE.
064000     IF WS-MATCH
064100         PERFORM 4190-COPY-TO-SELECTED-TABLE.
064200*---------------------------------------------------------------*
064300*  4120-TEST-NAME / 4130-TEST-TITLE  -  "CONTAINS" MATCH VIA
064400*  THE 8100/8200 SUBSTRING SEARCH UTILITY. (REQ 271)
064500*---------------------------------------------------------------*
064600 4120-TEST-NAME.
064700     IF WS-NO-MATCH OR FLT-NAME = SPACES
064800         GO TO 4120-EXIT.
064900     MOVE SPACES TO WS-NEEDLE.
065000     MOVE FLT-NAME TO WS-NEEDLE.
065100     PERFORM 8100-COMPUTE-NEEDLE-LEN THRU 8100-EXIT.
065200     MOVE SPACES TO WS-SRCH-FIELD.
065300     MOVE WS-MST-NAME(WS-MASTER-IDX) TO WS-SRCH-FIELD.
065400     MOVE 12 TO WS-SRCH-LEN.
065500     PERFORM 8200-SEARCH-SUBSTRING THRU 8200-EXIT.
065600     IF WS-SUBSTR-NOT-FOUND
065700         SET WS-NO-MATCH TO TRUE.
065800 4120-EXIT.
065900     EXIT.
066000*---------------------------------------------------------------*
066100 4130-TEST-TITLE.
066200     IF WS-NO-MATCH OR FLT-TITLE = SPACES
066300         GO TO 4130-EXIT.
066400     MOVE SPACES TO WS-NEEDLE.
066500     MOVE FLT-TITLE TO WS-NEEDLE.
066600     PERFORM 8100-COMPUTE-NEEDLE-LEN THRU 8100-EXIT.
066700     MOVE SPACES TO WS-SRCH-FIELD.
066800     MOVE WS-MST-TITLE(WS-MASTER-IDX) TO WS-SRCH-FIELD.
066900     MOVE 30 TO WS-SRCH-LEN.
067000     PERFORM 8200-SEARCH-SUBSTRING THRU 8200-EXIT.
067100     IF WS-SUBSTR-NOT-FOUND
067200         SET WS-NO-MATCH TO TRUE.
067300 4130-EXIT.
067400     EXIT.
067500*---------------------------------------------------------------*
067600 4140-TEST-RACE.
067700     IF FLT-RACE NOT = SPACES
067800         IF FLT-RACE NOT = WS-MST-RACE(WS-MASTER-IDX)
067900             SET WS-NO-MATCH TO TRUE.
068000*---------------------------------------------------------------*
068100 4141-TEST-PROF.
068200     IF FLT-PROF NOT = SPACES
068300         IF FLT-PROF NOT = WS-MST-PROF(WS-MASTER-IDX)
068400             SET WS-NO-MATCH TO TRUE.
068500*---------------------------------------------------------------*
068600 4150-TEST-BIRTHDAY-RANGE.
068700     IF FLT-AFTER NOT = ZERO
068800         IF WS-MST-BIRTHDAY(WS-MASTER-IDX) < FLT-AFTER
068900             SET WS-NO-MATCH TO TRUE.
069000     IF FLT-BEFORE NOT = ZERO
069100         IF WS-MST-BIRTHDAY(WS-MASTER-IDX) > FLT-BEFORE
069200             SET WS-NO-MATCH TO TRUE.
069300*---------------------------------------------------------------*
069400 4160-TEST-BANNED.
069500     IF FLT-BANNED NOT = SPACE
069600         IF FLT-BANNED NOT = WS-MST-BANNED(WS-MASTER-IDX)
069700             SET WS-NO-MATCH TO TRUE.
069800*---------------------------------------------------------------*
069900 4170-TEST-EXPERIENCE-RANGE.
070000     IF FLT-MIN-EXP NOT = ZERO
070100         IF WS-MST-EXPERIENCE(WS-MASTER-IDX) < FLT-MIN-EXP
070200             SET WS-NO-MATCH TO TRUE.
070300     IF FLT-MAX-EXP NOT = ZERO
070400         IF WS-MST-EXPERIENCE(WS-MASTER-IDX) > FLT-MAX-EXP
070500             SET WS-NO-MATCH TO TRUE.
070600*---------------------------------------------------------------*
070700 4180-TEST-LEVEL-RANGE.
070800     IF FLT-MIN-LVL NOT = ZERO
070900         IF WS-MST-LEVEL(WS-MASTER-IDX) < FLT-MIN-LVL
071000             SET WS-NO-MATCH TO TRUE.
071100     IF FLT-MAX-LVL NOT = ZERO
071200         IF WS-MST-LEVEL(WS-MASTER-IDX) > FLT-MAX-LVL
071300             SET WS-NO-MATCH TO TRUE.
071400*---------------------------------------------------------------*
071500 4190-COPY-TO-SELECTED-TABLE.
071600     ADD 1 TO WS-SEL-COUNT.
071700     MOVE WS-MST-ID(WS-MASTER-IDX)   TO WS-SEL-ID(WS-SEL-COUNT).
071800     MOVE WS-MST-NAME(WS-MASTER-IDX) TO WS-SEL-NAME(WS-SEL-COUNT).
071900     MOVE WS-MST-TITLE(WS-MASTER-IDX)
072000                                  TO WS-SEL-TITLE(WS-SEL-COUNT).
072100     MOVE WS-MST-RACE(WS-MASTER-IDX) TO WS-SEL-RACE(WS-SEL-COUNT).
072200     MOVE WS-MST-PROF(WS-MASTER-IDX) TO WS-SEL-PROF(WS-SEL-COUNT).
072300     MOVE WS-MST-BIRTHDAY(WS-MASTER-IDX)
072400                                  TO WS-SEL-BIRTHDAY(WS-SEL-COUNT).
072500     MOVE WS-MST-BANNED(WS-MASTER-IDX)
072600                                  TO WS-SEL-BANNED(WS-SEL-COUNT).
072700     MOVE WS-MST-EXPERIENCE(WS-MASTER-IDX)
072800                                  TO WS-SEL-EXPERIENCE(WS-SEL-COUNT).
072900     MOVE WS-MST-LEVEL(WS-MASTER-IDX)
073000                                  TO WS-SEL-LEVEL(WS-SEL-COUNT).
073100     MOVE WS-MST-UNTIL-NEXT(WS-MASTER-IDX)
073200                                  TO WS-SEL-UNTIL-NEXT(WS-SEL-COUNT).
073300*---------------------------------------------------------------*
073400*  4200-SORT-SELECTED  -  A SIMPLE EXCHANGE SORT OVER THE
073500*  SELECTED-PLAYER TABLE.  THE TABLE NEVER HOLDS MORE THAN A
073600*  FEW HUNDRED ROWS IN PRACTICE SO THE PASS COUNT IS NO
073700*  CONCERN. (REQ 190)
073800*---------------------------------------------------------------*
073900 4200-SORT-SELECTED.
074000     IF WS-SEL-COUNT > 1
074100         PERFORM 4210-BUBBLE-PASS
074200             VARYING WS-SORT-PASS FROM 1 BY 1
074300             UNTIL WS-SORT-PASS >= WS-SEL-COUNT.
074400 4200-EXIT.
074500     EXIT.
074600*---------------------------------------------------------------*
074700 4210-BUBBLE-PASS.
074800*---------------------------------------------------------------*
074900     PERFORM 4220-COMPARE-AND-SWAP
075000         VARYING WS-SEL-IDX FROM 1 BY 1
075100         UNTIL WS-SEL-IDX >= WS-SEL-COUNT.
075200*---------------------------------------------------------------*
075300 4220-COMPARE-AND-SWAP.
075400*---------------------------------------------------------------*
075500     PERFORM 4230-TEST-ORDER.
075600     IF WS-SWAP-NEEDED
075700         PERFORM 4240-SWAP-ENTRIES.
075800*---------------------------------------------------------------*
075900 4230-TEST-ORDER.
076000*---------------------------------------------------------------*
076100     SET WS-SWAP-NOT-NEEDED TO TRUE.
076200     EVALUATE FLT-ORDER
076300         WHEN 'NAME'
076400             IF WS-SEL-NAME(WS-SEL-IDX) > WS-SEL-NAME(WS-SEL-IDX + 1)
076500                 SET WS-SWAP-NEEDED TO TRUE
076600             END-IF
076700         WHEN 'EXPERIENCE'
076800             IF WS-SEL-EXPERIENCE(WS-SEL-IDX) >
076900                     WS-SEL-EXPERIENCE(WS-SEL-IDX + 1)
077000                 SET WS-SWAP-NEEDED TO TRUE
077100             END-IF
077200         WHEN 'BIRTHDAY'
077300             IF WS-SEL-BIRTHDAY(WS-SEL-IDX) >
077400                     WS-SEL-BIRTHDAY(WS-SEL-IDX + 1)
077500                 SET WS-SWAP-NEEDED TO TRUE
077600             END-IF
077700         WHEN 'LEVEL'
077800             IF WS-SEL-LEVEL(WS-SEL-IDX) >
077900                     WS-SEL-LEVEL(WS-SEL-IDX + 1)
078000                 SET WS-SWAP-NEEDED TO TRUE
078100             END-IF
078200         WHEN OTHER
078300             IF WS-SEL-ID(WS-SEL-IDX) > WS-SEL-ID(WS-SEL-IDX + 1)
078400                 SET WS-SWAP-NEEDED TO TRUE
078500             END-IF
078600     END-EVALUATE.
078700*---------------------------------------------------------------*
078800 4240-SWAP-ENTRIES.
078900*---------------------------------------------------------------*
079000     MOVE WS-SEL-ENTRY(WS-SEL-IDX)       TO WS-SWAP-AREA.
079100     MOVE WS-SEL-ENTRY(WS-SEL-IDX + 1)   TO WS-SEL-ENTRY(WS-SEL-IDX).
079200     MOVE WS-SWAP-AREA                   TO
079300         WS-SEL-ENTRY(WS-SEL-IDX + 1).
079400*---------------------------------------------------------------*
079500*  4300-PAGE-SELECTED  -  FLT-PAGE-NUM IS ZERO-BASED.  A PAGE
079600*  NUMBER PAST THE LAST PAGE YIELDS NO OUTPUT ROWS.
079700*---------------------------------------------------------------*
079800 4300-PAGE-SELECTED.
079900     COMPUTE WS-PAGE-START =
080000         (FLT-PAGE-NUM * FLT-PAGE-SIZE) + 1.
080100     COMPUTE WS-PAGE-END = WS-PAGE-START + FLT-PAGE-SIZE - 1.
080200     IF WS-PAGE-END > WS-SEL-COUNT
080300         MOVE WS-SEL-COUNT TO WS-PAGE-END.
080400     IF WS-PAGE-START > WS-SEL-COUNT
080500         MOVE ZERO TO WS-PAGE-START.
080600*---------------------------------------------------------------*
080700 4400-WRITE-LIST-RESULTS.
080800*---------------------------------------------------------------*
080900     IF WS-PAGE-START NOT = ZERO
081000         PERFORM 4410-WRITE-ONE-LIST-LINE
081100             VARYING WS-SEL-IDX FROM WS-PAGE-START BY 1
081200             UNTIL WS-SEL-IDX > WS-PAGE-END.
081300 4400-EXIT.
081400     EXIT.
081500*---------------------------------------------------------------*
081600 4410-WRITE-ONE-LIST-LINE.
081700*---------------------------------------------------------------*
081800     MOVE SPACES                        TO RPT-LIST-DETAIL-LINE.
081900     MOVE WS-SEL-ID(WS-SEL-IDX)         TO RDL-ID.
082000     MOVE WS-SEL-NAME(WS-SEL-IDX)       TO RDL-NAME.
082100     MOVE WS-SEL-TITLE(WS-SEL-IDX)      TO RDL-TITLE.
082200     MOVE WS-SEL-RACE(WS-SEL-IDX)       TO RDL-RACE.
082300     MOVE WS-SEL-PROF(WS-SEL-IDX)       TO RDL-PROF.
082400     MOVE WS-SEL-BIRTHDAY(WS-SEL-IDX)   TO RDL-BIRTHDAY.
082500     MOVE WS-SEL-BANNED(WS-SEL-IDX)     TO RDL-BANNED.
082600     MOVE WS-SEL-EXPERIENCE(WS-SEL-IDX) TO RDL-EXPERIENCE.
082700     MOVE WS-SEL-LEVEL(WS-SEL-IDX)      TO RDL-LEVEL.
082800     MOVE WS-SEL-UNTIL-NEXT(WS-SEL-IDX) TO RDL-UNTIL-NEXT.
082900     WRITE RESULT-RECORD FROM RPT-LIST-DETAIL-LINE.
083000     ADD 1 TO WS-LISTED-COUNT.
083100*---------------------------------------------------------------*
083200*  4500-WRITE-COUNT-RESULT  -  ADDED FOR THE KIOSK PROJECT'S
083300*  COUNT (N) TRANSACTION. (REQ 498)
083400*---------------------------------------------------------------*
083500 4500-WRITE-COUNT-RESULT.
083600     MOVE SPACES                     TO RPT-COUNT-LINE.
083700     MOVE 'PLAYERS MATCHING FILTER'  TO RCL-LEGEND.
083800     MOVE WS-SEL-COUNT                TO RCL-COUNT.
083900     WRITE RESULT-RECORD FROM RPT-COUNT-LINE.
084000*---------------------------------------------------------------*
084100*  3000-REWRITE-PLAYER-MASTER  -  THE MASTER FILE IS ALWAYS
084200*  REWRITTEN WHOLE FROM THE IN-MEMORY TABLE AT END OF JOB SO
084300*  CREATES, UPDATES AND DELETES ALL LAND ON DISK TOGETHER.
084400*---------------------------------------------------------------*
084500 3000-REWRITE-PLAYER-MASTER.
084600     OPEN OUTPUT PLAYER-MASTER.
084700     IF WS-MASTER-COUNT > ZERO
084800         PERFORM 3010-WRITE-ONE-MASTER-RECORD
084900             VARYING WS-MASTER-IDX FROM 1 BY 1
085000             UNTIL WS-MASTER-IDX > WS-MASTER-COUNT.
085100     CLOSE PLAYER-MASTER.
085200*---------------------------------------------------------------*
085300 3010-WRITE-ONE-MASTER-RECORD.
085400*---------------------------------------------------------------*
085500     MOVE SPACES                            TO PLAYER-RECORD.
085600     MOVE WS-MST-ID(WS-MASTER-IDX)          TO PLY-ID.
085700     MOVE WS-MST-NAME(WS-MASTER-IDX)        TO PLY-NAME.
085800     MOVE WS-MST-TITLE(WS-MASTER-IDX)       TO PLY-TITLE.
085900     MOVE WS-MST-RACE(WS-MASTER-IDX)        TO PLY-RACE.
086000     MOVE WS-MST-PROF(WS-MASTER-IDX)        TO PLY-PROF.
086100     MOVE WS-MST-BIRTHDAY(WS-MASTER-IDX)    TO PLY-BIRTHDAY-NUMERIC.
086200     MOVE WS-MST-BANNED(WS-MASTER-IDX)      TO PLY-BANNED.
086300     MOVE WS-MST-EXPERIENCE(WS-MASTER-IDX)  TO PLY-EXPERIENCE.
086400     MOVE WS-MST-LEVEL(WS-MASTER-IDX)       TO PLY-LEVEL.
086500     MOVE WS-MST-UNTIL-NEXT(WS-MASTER-IDX)  TO PLY-UNTIL-NEXT.
086600     WRITE PLAYER-RECORD.
086700*---------------------------------------------------------------*
086800*  8100-COMPUTE-NEEDLE-LEN  -  FINDS THE MEANINGFUL LENGTH OF
086900*  A SPACE-PADDED FILTER VALUE BY SCANNING BACK FROM THE END.
087000*  (REQ 271)
087100*---------------------------------------------------------------*
087200 8100-COMPUTE-NEEDLE-LEN.
087300     MOVE 30 TO WS-NEEDLE-LEN.
087400 8100-SCAN-BACK.
087500     IF WS-NEEDLE-LEN = 0
087600         GO TO 8100-EXIT.
087700     IF WS-NEEDLE(WS-NEEDLE-LEN:1) NOT = SPACE
087800         GO TO 8100-EXIT.
087900     SUBTRACT 1 FROM WS-NEEDLE-LEN.
088000     GO TO 8100-SCAN-BACK.
088100 8100-EXIT.
088200     EXIT.
088300*---------------------------------------------------------------*
088400*  8200-SEARCH-SUBSTRING  -  TRUE IF WS-NEEDLE (LENGTH
088500*  WS-NEEDLE-LEN) OCCURS ANYWHERE IN WS-SRCH-FIELD (LENGTH
088600*  WS-SRCH-LEN).  REFERENCE MODIFICATION, NOT AN INTRINSIC
088700*  FUNCTION - THIS SHOP'S COMPILER HAS NEVER HAD ONE. (REQ 271)
088800*---------------------------------------------------------------*
088900 8200-SEARCH-SUBSTRING.
089000     SET WS-SUBSTR-NOT-FOUND TO TRUE.
089100     IF WS-NEEDLE-LEN = 0
089200         GO TO 8200-EXIT.
089300     IF WS-NEEDLE-LEN > WS-SRCH-LEN
089400         GO TO 8200-EXIT.
089500     COMPUTE WS-SCAN-IDX = WS-SRCH-LEN - WS-NEEDLE-LEN + 1.
089600     PERFORM 8210-TRY-ONE-POSITION
089700         VARYING WS-SRCH-IDX FROM 1 BY 1
089800         UNTIL WS-SRCH-IDX > WS-SCAN-IDX OR WS-SUBSTR-FOUND.
089900 8200-EXIT.
090000     EXIT.
090100*---------------------------------------------------------------*
090200 8210-TRY-ONE-POSITION.
090300*---------------------------------------------------------------*
090400     IF WS-SRCH-FIELD(WS-SRCH-IDX:WS-NEEDLE-LEN) =
090500             WS-NEEDLE(1:WS-NEEDLE-LEN)
090600         SET WS-SUBSTR-FOUND TO TRUE.
090700*---------------------------------------------------------------*
090800*  9000-PRINT-AUDIT-REPORT  -  ONE GRAND-TOTALS PAGE PER RUN.
090900*---------------------------------------------------------------*
091000 9000-PRINT-AUDIT-REPORT.
091100     MOVE SPACES TO REPORT-RECORD.
091200     MOVE 'PLAYER REGISTRY MAINTENANCE AND INQUIRY - RUN TOTALS'
091300         TO REPORT-RECORD.
091400     WRITE REPORT-RECORD AFTER ADVANCING PAGE.
091500     MOVE SPACES TO REPORT-RECORD.
091600     WRITE REPORT-RECORD AFTER ADVANCING 2 LINES.
091700     MOVE SPACES               TO RPT-TOTALS-LINE.
091800     MOVE 'TRANSACTIONS READ'  TO RTL-LEGEND.
091900     MOVE WS-TXN-READ-COUNT    TO RTL-VALUE.
092000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.
092100     MOVE SPACES               TO RPT-TOTALS-LINE.
092200     MOVE 'PLAYERS CREATED'    TO RTL-LEGEND.
092300     MOVE WS-CREATED-COUNT     TO RTL-VALUE.
092400     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.
092500     MOVE SPACES               TO RPT-TOTALS-LINE.
092600     MOVE 'PLAYERS UPDATED'    TO RTL-LEGEND.
092700     MOVE WS-UPDATED-COUNT     TO RTL-VALUE.
092800     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.
092900     MOVE SPACES               TO RPT-TOTALS-LINE.
093000     MOVE 'PLAYERS DELETED'    TO RTL-LEGEND.
093100     MOVE WS-DELETED-COUNT     TO RTL-VALUE.
093200     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.
093300     MOVE SPACES                  TO RPT-TOTALS-LINE.
093400     MOVE 'TRANSACTIONS REJECTED' TO RTL-LEGEND.
093500     MOVE WS-REJECTED-COUNT       TO RTL-VALUE.
093600     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.
093700     MOVE SPACES               TO RPT-TOTALS-LINE.
093800     MOVE 'PLAYERS LISTED'     TO RTL-LEGEND.
093900     MOVE WS-LISTED-COUNT      TO RTL-VALUE.
094000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE.
