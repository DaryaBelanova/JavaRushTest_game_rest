000100*---------------------------------------------------------------*
000200*  PLYLVL   -  CALL PARAMETERS FOR THE LEVEL-CALCULATOR
000300*              SUBPROGRAM PLYLEVEL.  COPIED INTO PLYMAIN'S
000400*              WORKING-STORAGE FOR THE CALL AND INTO PLYLEVEL'S
000500*              LINKAGE SECTION FOR THE USING - SAME AREA, TWO
000600*              PROGRAMS, ONE COPYBOOK, THE WAY THIS SHOP SHARES
000700*              CALL-PARAMETER LAYOUTS BETWEEN A DRIVER AND ITS
000750*              CALLED SUBPROGRAM RATHER THAN KEYING THE SAME
000760*              FIELDS TWICE.
000800*---------------------------------------------------------------*
000900 01  LK-EXPERIENCE                  PIC 9(08).
001000 01  LK-LEVEL                       PIC 9(04).
001100 01  LK-UNTIL-NEXT                  PIC 9(08).
