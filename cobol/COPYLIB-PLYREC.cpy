000100*---------------------------------------------------------------*
000200*  PLYREC   -  PLAYER MASTER RECORD  (PLAYER-MASTER FILE)
000300*  ONE RECORD PER REGISTERED PLAYER.  RECORD IS FIXED AT 100
000400*  CHARACTERS.  BIRTHDAY IS CARRIED AS A YY/MM/DD GROUP SO THE
000500*  FILTER PARAGRAPHS CAN REACH IT EITHER AS A GROUP OR, VIA THE
000600*  REDEFINES BELOW, AS A SINGLE 8-DIGIT NUMBER FOR RANGE TESTS.
000700*---------------------------------------------------------------*
000800 01  PLAYER-RECORD.
000900     05  PLY-ID                      PIC 9(10).
001000     05  PLY-NAME                    PIC X(12).
001100     05  PLY-TITLE                   PIC X(30).
001200     05  PLY-RACE                    PIC X(06).
001300         88  PLY-RACE-IS-VALID           VALUES
001400                 'HUMAN ' 'DWARF ' 'ELF   ' 'GIANT '
001500                 'ORC   ' 'TROLL ' 'HOBBIT'.
001600     05  PLY-PROF                    PIC X(08).
001700         88  PLY-PROF-IS-VALID           VALUES
001800                 'WARRIOR ' 'ROGUE   ' 'SORCERER' 'CLERIC  '
001900                 'PALADIN ' 'NAZGUL  ' 'WARLOCK ' 'DRUID   '.
002000     05  PLY-BIRTHDAY.
002100         10  PLY-BIRTH-YY            PIC 9(04).
002200         10  PLY-BIRTH-MM            PIC 9(02).
002300         10  PLY-BIRTH-DD            PIC 9(02).
002400*---------------------------------------------------------------*
002500*        NUMERIC VIEW OF THE BIRTHDAY - YYYYMMDD, FOR THE
002600*        FLT-AFTER / FLT-BEFORE RANGE TESTS.  THE YEAR-RANGE
002700*        EDIT (2000-3000) STILL WORKS OFF PLY-BIRTH-YY ABOVE.
002800*---------------------------------------------------------------*
002900     05  PLY-BIRTHDAY-NUMERIC REDEFINES PLY-BIRTHDAY
003000                                 PIC 9(08).
003100     05  PLY-BANNED                  PIC X(01).
003200         88  PLY-IS-BANNED               VALUE 'Y'.
003300         88  PLY-NOT-BANNED              VALUE 'N'.
003400     05  PLY-EXPERIENCE              PIC 9(08).
003500     05  PLY-LEVEL                   PIC 9(04).
003600     05  PLY-UNTIL-NEXT              PIC 9(08).
003700     05  FILLER                      PIC X(05).
