000100*---------------------------------------------------------------*
000200*  PLYRPT   -  EDITED PRINT LINES FOR RESULT-FILE AND
000300*              REPORT-FILE.  RPT-LIST-DETAIL-LINE CARRIES ONE
000400*              SELECTED PLAYER TO RESULT-FILE; RPT-TOTALS-LINE
000500*              CARRIES THE END-OF-JOB GRAND TOTALS TO
000600*              REPORT-FILE.  RPT-COUNT-LINE REDEFINES THE
000700*              DETAIL LINE FOR A COUNT (N) TRANSACTION'S SINGLE
000800*              ANSWER LINE.
000900*---------------------------------------------------------------*
001000 01  RPT-LIST-DETAIL-LINE.
001100     05  RDL-ID                     PIC ZZZZZZZZZ9.
001200     05  FILLER                     PIC X(02) VALUE SPACE.
001300     05  RDL-NAME                   PIC X(12).
001400     05  FILLER                     PIC X(02) VALUE SPACE.
001500     05  RDL-TITLE                  PIC X(30).
001600     05  FILLER                     PIC X(02) VALUE SPACE.
001700     05  RDL-RACE                   PIC X(06).
001800     05  FILLER                     PIC X(02) VALUE SPACE.
001900     05  RDL-PROF                   PIC X(08).
002000     05  FILLER                     PIC X(02) VALUE SPACE.
002100     05  RDL-BIRTHDAY               PIC 9(08).
002200     05  FILLER                     PIC X(02) VALUE SPACE.
002300     05  RDL-BANNED                 PIC X(01).
002400     05  FILLER                     PIC X(02) VALUE SPACE.
002500     05  RDL-EXPERIENCE             PIC ZZZZZZZ9.
002600     05  FILLER                     PIC X(02) VALUE SPACE.
002700     05  RDL-LEVEL                  PIC ZZZ9.
002800     05  FILLER                     PIC X(02) VALUE SPACE.
002900     05  RDL-UNTIL-NEXT             PIC ZZZZZZZ9.
003000     05  FILLER                     PIC X(10) VALUE SPACE.
003100*---------------------------------------------------------------*
003200 01  RPT-COUNT-LINE REDEFINES RPT-LIST-DETAIL-LINE.
003300     05  FILLER                     PIC X(20) VALUE SPACE.
003400     05  RCL-LEGEND                 PIC X(20) VALUE SPACE.
003500     05  RCL-COUNT                  PIC ZZZ,ZZ9.
003600     05  FILLER                     PIC X(90) VALUE SPACE.
003700*---------------------------------------------------------------*
003800 01  RPT-REJECT-LINE.
003900     05  RRL-ID                     PIC X(10).
004000     05  FILLER                     PIC X(02) VALUE SPACE.
004100     05  RRL-CODE                   PIC X(01).
004200     05  FILLER                     PIC X(02) VALUE SPACE.
004300     05  RRL-REASON                 PIC X(40) VALUE SPACE.
004400     05  FILLER                     PIC X(77) VALUE SPACE.
004500*---------------------------------------------------------------*
004600 01  RPT-TOTALS-LINE.
004700     05  FILLER                     PIC X(35) VALUE SPACE.
004800     05  RTL-LEGEND                 PIC X(24) VALUE SPACE.
004900     05  RTL-VALUE                  PIC ZZZ9.
005000     05  FILLER                     PIC X(69) VALUE SPACE.
