000100*---------------------------------------------------------------*
000200*  PLYTBL   -  IN-MEMORY PLAYER TABLE
000300*  THE MASTER IS SEQUENTIAL ON DISK BUT KEPT WHOLE IN STORAGE
000400*  FOR THE RUN SO CREATE/UPDATE/DELETE AND THE FILTER/SORT/PAGE
000500*  ENGINES CAN ALL WORK AGAINST IT; PLYMAIN REWRITES THE FILE
000600*  FROM THIS TABLE WHEN THE RUN ENDS.  WS-SEL-TABLE HOLDS THE
000700*  SUBSET SELECTED BY THE CURRENT LIST/COUNT TRANSACTION.
000800*---------------------------------------------------------------*
000900 01  WS-MASTER-COUNT                PIC S9(05) COMP.
001000 01  WS-NEXT-PLAYER-ID              PIC S9(10) COMP.
001100 01  WS-MASTER-TABLE.
001200     05  WS-MASTER-ENTRY OCCURS 1 TO 5000 TIMES
001250             DEPENDING ON WS-MASTER-COUNT
001260             ASCENDING KEY IS WS-MST-ID
001400             INDEXED BY WS-MASTER-IDX.
001500         10  WS-MST-ID              PIC 9(10).
001600         10  WS-MST-NAME            PIC X(12).
001700         10  WS-MST-TITLE           PIC X(30).
001800         10  WS-MST-RACE            PIC X(06).
001900         10  WS-MST-PROF            PIC X(08).
002000         10  WS-MST-BIRTHDAY        PIC 9(08).
002100         10  WS-MST-BANNED          PIC X(01).
002200         10  WS-MST-EXPERIENCE      PIC 9(08).
002300         10  WS-MST-LEVEL           PIC 9(04).
002350         10  WS-MST-UNTIL-NEXT      PIC 9(08).
002360         10  FILLER                 PIC X(05).
002500*---------------------------------------------------------------*
002600 01  WS-SEL-COUNT                   PIC S9(05) COMP.
002700 01  WS-SEL-TABLE.
002800     05  WS-SEL-ENTRY OCCURS 1 TO 5000 TIMES
002900             DEPENDING ON WS-SEL-COUNT
003000             INDEXED BY WS-SEL-IDX.
003100         10  WS-SEL-ID              PIC 9(10).
003200         10  WS-SEL-NAME            PIC X(12).
003300         10  WS-SEL-TITLE           PIC X(30).
003400         10  WS-SEL-RACE            PIC X(06).
003500         10  WS-SEL-PROF            PIC X(08).
003600         10  WS-SEL-BIRTHDAY        PIC 9(08).
003700         10  WS-SEL-BANNED          PIC X(01).
003800         10  WS-SEL-EXPERIENCE      PIC 9(08).
003900         10  WS-SEL-LEVEL           PIC 9(04).
003950         10  WS-SEL-UNTIL-NEXT      PIC 9(08).
003980         10  FILLER                 PIC X(05).
