000100*---------------------------------------------------------------*
000200*  PLYTXN   -  MAINTENANCE / INQUIRY TRANSACTION RECORD
000300*              (TRANSACTION-FILE)
000400*  ONE TRANSACTION PER RECORD, 126 CHARACTERS.  TXN-CODE PICKS
000500*  THE FLAVOR; TXN-PLAYER-FIELDS CARRIES CREATE/UPDATE DATA AND
000600*  IS REDEFINED AS TXN-FILTER-FIELDS FOR LIST/COUNT REQUESTS -
000700*  THE TWO NEVER APPLY TO THE SAME TRANSACTION SO THEY SHARE
000800*  THE SAME BYTES, THE SAME WAY THE OLD SHOP UNION'D CSV
000900*  LAYOUTS OVER ONE WORK AREA.
001000*---------------------------------------------------------------*
001100 01  TRANSACTION-RECORD.
001200     05  TXN-CODE                   PIC X(01).
001300         88  TXN-IS-CREATE              VALUE 'C'.
001400         88  TXN-IS-UPDATE               VALUE 'U'.
001500         88  TXN-IS-DELETE               VALUE 'D'.
001600         88  TXN-IS-LIST                 VALUE 'L'.
001700         88  TXN-IS-COUNT                VALUE 'N'.
001800     05  TXN-ID                     PIC X(10).
001900     05  TXN-PLAYER-FIELDS.
002000         10  TXN-PLY-NAME           PIC X(12).
002100         10  TXN-PLY-TITLE          PIC X(30).
002200         10  TXN-PLY-RACE           PIC X(06).
002300         10  TXN-PLY-PROF           PIC X(08).
002400         10  TXN-PLY-BIRTHDAY       PIC 9(08).
002450         10  TXN-PLY-BIRTH-VIEW REDEFINES TXN-PLY-BIRTHDAY.
002460             15  TXN-PLY-BIRTH-YY   PIC 9(04).
002470             15  TXN-PLY-BIRTH-MMDD PIC 9(04).
002500         10  TXN-PLY-BANNED         PIC X(01).
002600         10  TXN-PLY-EXPERIENCE     PIC 9(08).
002700         10  FILLER                 PIC X(42).
002800*---------------------------------------------------------------*
002900*        FILTER / SORT / PAGE CRITERIA - LIST (L) AND COUNT
003000*        (N) TRANSACTIONS ONLY.  EVERY FIELD IS OPTIONAL; A
003100*        LOW-VALUE OR SPACE-FILLED FIELD MEANS "NOT SUPPLIED"
003200*        AND IS SKIPPED BY 4100-APPLY-FILTERS.
003300*---------------------------------------------------------------*
003400     05  TXN-FILTER-FIELDS REDEFINES TXN-PLAYER-FIELDS.
003500         10  FLT-NAME               PIC X(12).
003600         10  FLT-TITLE              PIC X(30).
003700         10  FLT-RACE               PIC X(06).
003800         10  FLT-PROF               PIC X(08).
003900         10  FLT-AFTER              PIC 9(08).
004000         10  FLT-BEFORE             PIC 9(08).
004100         10  FLT-BANNED             PIC X(01).
004200         10  FLT-MIN-EXP            PIC 9(08).
004300         10  FLT-MAX-EXP            PIC 9(08).
004400         10  FLT-MIN-LVL            PIC 9(04).
004500         10  FLT-MAX-LVL            PIC 9(04).
004600         10  FLT-ORDER              PIC X(10).
004700         10  FLT-PAGE-NUM           PIC 9(04).
004800         10  FLT-PAGE-SIZE          PIC 9(04).
